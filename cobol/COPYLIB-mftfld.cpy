000100*---------------------------------------------------------------*
000200* COPYLIB MFTFLD - SENSOR-DATA-ROW WORKING LAYOUT
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/14/87 K PELUSO       CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000800* 07/11/87 K PELUSO       SPLIT RAW/CONVERTED GROUPS SO AN 'N/A'
000900*                         READING CAN BE TESTED BEFORE THE
001000*                         NUMERIC MOVE IS ATTEMPTED
001100*
001200*---------------------------------------------------------------*
001300* ONE SENSOR'S DAILY CSV ROW, AS IT ARRIVES FROM UNSTRING: A
001400* SENSOR NAME FOLLOWED BY 24 HOURLY FIELDS (HOUR 00:00 THRU
001500* 23:00).  EACH HOURLY FIELD IS EITHER A PLAIN NON-NEGATIVE
001600* COUNT OR THE LITERAL 'N/A' - THE RAW GROUP BELOW HOLDS
001700* WHATEVER TEXT UNSTRING HANDED US SO WE CAN TEST FOR 'N/A'
001800* BEFORE TRUSTING IT TO BE NUMERIC.
001900*---------------------------------------------------------------*
002000 01  WS-SENSOR-DATA-ROW.
002100     05  WS-ROW-SENSOR-NAME          PIC X(30).
002200     05  WS-ROW-HOUR-RAW OCCURS 24 TIMES
002300                          INDEXED BY WS-HOUR-RAW-IDX
002400                          PIC X(10).
002500     05  FILLER                     PIC X(04).
002600*---------------------------------------------------------------*
002700* CONVERTED VIEW - 'N/A' FOLDED TO ZERO, EVERYTHING ELSE MOVED
002800* IN AS A PLAIN UNSIGNED COUNT.  FILLED IN BY MFTCONS PARAGRAPH
002900* 4210-CONVERT-HOUR-FIELD, ONE ELEMENT AT A TIME.
003000*---------------------------------------------------------------*
003100 01  WS-SENSOR-HOUR-COUNT OCCURS 24 TIMES
003200                          INDEXED BY WS-HOUR-CNV-IDX
003300                          PIC 9(06).
003400*---------------------------------------------------------------*
003500 01  WS-ROW-MATCHED-INDEX           PIC S9(04) COMP VALUE ZERO.
003600     88  WS-ROW-NOT-FOUND                       VALUE ZERO.
003700*---------------------------------------------------------------*
003800 01  WS-NA-LITERAL                   PIC X(03) VALUE 'N/A'.
