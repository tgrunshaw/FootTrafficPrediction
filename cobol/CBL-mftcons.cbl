000100*===============================================================*
000200* PROGRAM NAME:    MFTCONS
000300* ORIGINAL AUTHOR: D QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/04/87 D QUINTERO     CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000900*                         (TICKET MFT-016) - BUILDS THE WIDE
001000*                         CONSOLIDATED EXTRACT THAT COUNTING &
001100*                         PLACES FEEDS TO THE CITY'S OPEN DATA SITE
001200* 07/11/87 K PELUSO       SPLIT THE RAW/CONVERTED HOUR GROUPS IN
001300*                         MFTFLD SO N/A COULD BE TESTED BEFORE THE
001400*                         NUMERIC MOVE (TICKET MFT-033)
001500* 01/09/88 K PELUSO       TWO-PASS REWRITE (TICKET MFT-052) - PASS
001600*                         ONE NOW FINDS THE FULL DATE RANGE BEFORE
001700*                         PASS TWO TOUCHES A SINGLE SENSOR READING,
001800*                         SO A SHORT RUN NO LONGER WRITES A PARTIAL
001900*                         FIRST OR LAST DAY
002000* 09/02/88 K PELUSO       ADDED THE HOUR-COMPLETENESS CHECK (TICKET
002100*                         MFT-057) AFTER A DROPPED SENSOR LINE IN A
002200*                         RE-KEYED EXTRACT PRODUCED A SHIFTED OUTPUT
002300*                         ROW THAT WASN'T CAUGHT UNTIL PUBLICATION
002400* 11/30/98 R ABARE        Y2K REVIEW - ALL DATE MATH GOES THROUGH
002500*                         MFTDATE'S 4 DIGIT YEAR, NO CHANGE NEEDED.
002600*                         LOGGED PER STANDARDS MEMO 98-17.
002700* 08/01/23 K PELUSO       DROPPED THE BORROWED "LK-" PREFIX OFF
002800*                         THE MFTDATE/MFTVALID PARAMETER LISTS AND
002900*                         MOVED COPY MFTLNK TO WORKING-STORAGE -
003000*                         THIS PROGRAM IS A MAIN STEP, NOT A
003100*                         CALLED SUBPROGRAM (TICKET MFT-064).  ALSO
003200*                         SPLIT 2000-SCAN-ONE-FILENAME AND
003300*                         3000-PROCESS-ONE-FILE INTO PERFORM ...
003400*                         THRU RANGES SO BOTH PASSES FALL THROUGH
003500*                         THE SAME WAY THE REST OF THE SHOP'S LOOPS
003600*                         DO
003700* 08/15/23 K PELUSO       REMOVED THE SWITCH-1/TRACE-SW PAIR IN
003800*                         SPECIAL-NAMES (TICKET MFT-065) - NOTHING
003900*                         EVER TESTED IT AND NONE OF OUR OTHER JOBS
004000*                         CARRY ONE EITHER
004100*
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.  MFTCONS.
004500 AUTHOR. D QUINTERO.
004600 INSTALLATION. COBOL DEVELOPMENT CENTER.
004700 DATE-WRITTEN. 04/04/87.
004800 DATE-COMPILED.
004900 SECURITY. NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3081.
005600 OBJECT-COMPUTER. IBM-3081.
005700*---------------------------------------------------------------*
005800 INPUT-OUTPUT SECTION.
005900*---------------------------------------------------------------*
006000 FILE-CONTROL.
006100     SELECT MFTDIR-FILE ASSIGN TO MFTDIR
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  IS WS-MFTDIR-STATUS.
006400*
006500     SELECT RAW-FILE ASSIGN TO WS-RAW-DSNAME
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS  IS WS-RAW-STATUS.
006800*
006900     SELECT CNS-FILE ASSIGN TO MFTCNS
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS  IS WS-CNS-STATUS.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  MFTDIR-FILE
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS MFTDIR-RECORD.
008000 01  MFTDIR-RECORD.
008100     05  MFTDIR-FILENAME             PIC X(14).
008200     05  FILLER                      PIC X(02).
008300*---------------------------------------------------------------*
008400 FD  RAW-FILE
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS RAW-LINE.
008700 01  RAW-LINE.
008800     05  RAW-LINE-TEXT               PIC X(200).
008900     05  FILLER                      PIC X(04).
009000*---------------------------------------------------------------*
009100* THE CONSOLIDATED FILE CARRIES TWO SHAPES OF RECORD UNDER ONE
009200* FD - THE HEADER ROW (ONE PER RUN) AND THE HOURLY DATA ROWS.
009300*---------------------------------------------------------------*
009400 FD  CNS-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  CNS-HEADER-RECORD.
009700     05  CNS-HEADER-LABEL            PIC X(06).
009800     05  CNS-HEADER-SENSOR-NAME      PIC X(30) OCCURS 37 TIMES.
009900     05  FILLER                      PIC X(04).
010000 01  CNS-DATA-RECORD.
010100     05  CNS-TIMESTAMP               PIC X(19).
010200     05  CNS-DATA-SENSOR-COUNT       PIC 9(06) OCCURS 37 TIMES.
010300     05  FILLER                      PIC X(04).
010400*---------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------*
010700* FILE STATUS FIELDS WITH NUMERIC-EDITED REDEFINITIONS FOR ABEND
010800* DISPLAYS - REDEFINES NUMBERS 1, 2 AND 3.
010900*---------------------------------------------------------------*
011000 01  WS-MFTDIR-STATUS                PIC X(02).
011100     88  WS-MFTDIR-OK                          VALUE '00'.
011200     88  WS-MFTDIR-EOF                         VALUE '10'.
011300 01  WS-MFTDIR-STATUS-NUM REDEFINES WS-MFTDIR-STATUS
011400                                     PIC 9(02).
011500 01  WS-RAW-STATUS                   PIC X(02).
011600     88  WS-RAW-OK                             VALUE '00'.
011700     88  WS-RAW-EOF                            VALUE '10'.
011800 01  WS-RAW-STATUS-NUM REDEFINES WS-RAW-STATUS PIC 9(02).
011900 01  WS-CNS-STATUS                   PIC X(02).
012000     88  WS-CNS-OK                             VALUE '00'.
012100 01  WS-CNS-STATUS-NUM REDEFINES WS-CNS-STATUS PIC 9(02).
012200*---------------------------------------------------------------*
012300 01  WS-RAW-DSNAME.
012400     05  WS-RAW-DSNAME-QUALIFIER     PIC X(07) VALUE 'MFTRAW.'.
012500     05  WS-RAW-DSNAME-FILENAME      PIC X(14).
012600     05  FILLER                      PIC X(02).
012700*---------------------------------------------------------------*
012800* PASS 1 RESULT TABLE - ONE ENTRY PER RECOGNISED FILE NAME, BUILT
012900* WHILE THE MANIFEST IS SCANNED THE FIRST TIME.  PASS 2 DRIVES ITS
013000* FILE LOOP FROM THIS TABLE RATHER THAN RE-READING MFTDIR.
013100*---------------------------------------------------------------*
013200 01  WS-PASS1-FILE-TABLE.
013300     05  WS-PASS1-ENTRY OCCURS 1 TO 400 TIMES
013400                         DEPENDING ON WS-FILE-COUNT.
013500         10  WS-PASS1-FILENAME       PIC X(14).
013600         10  WS-PASS1-ORDINAL        PIC S9(08) COMP.
013700         10  FILLER                  PIC X(02).
013800*---------------------------------------------------------------*
013900* LATESTDATEFINDER RUN TWICE OVER THE SAME CANDIDATE LIST - ONCE
014000* FOR THE MAXIMUM, ONCE (DIRECTION INVERTED) FOR THE MINIMUM.
014100*---------------------------------------------------------------*
014200 01  WS-FOLD-ACCUMULATORS.
014300     05  WS-LATEST-RUNNING           PIC S9(08) COMP.
014400     05  WS-LATEST-SET-SW            PIC X(01).
014500     05  WS-EARLIEST-RUNNING         PIC S9(08) COMP.
014600     05  WS-EARLIEST-SET-SW          PIC X(01).
014700     05  FILLER                      PIC X(02).
014800*---------------------------------------------------------------*
014900* ONE CALENDAR DATE PER OUTPUT DAY, INDEXED THE SAME WAY AS THE
015000* HOUR TABLE BELOW SO A ROW'S TIMESTAMP CAN BE BUILT FROM IT.
015100*---------------------------------------------------------------*
015200 01  WS-DAY-DATE-TABLE.
015300     05  WS-DAY-DATE-ENTRY OCCURS 1 TO 400 TIMES
015400                            DEPENDING ON WS-DAY-SPAN-COUNT.
015500         10  WS-DAY-YEAR              PIC 9(04).
015600         10  WS-DAY-MONTH             PIC 9(02).
015700         10  WS-DAY-DAY               PIC 9(02).
015800         10  FILLER                   PIC X(02).
015900*---------------------------------------------------------------*
016000* THE CONSOLIDATED READING TABLE - ONE ENTRY PER OUTPUT DAY,
016100* EACH HOLDING 24 HOURS OF 37 SENSOR COUNTS PLUS A SEEN SWITCH SO
016200* 5000-VERIFY-HOUR-COMPLETE CAN PROVE NOTHING WAS MISSED.
016300*---------------------------------------------------------------*
016400 01  WS-HOUR-TABLE.
016500     05  WS-HOUR-DAY-ENTRY OCCURS 1 TO 400 TIMES
016600                            DEPENDING ON WS-DAY-SPAN-COUNT.
016700         10  WS-HOUR-ENTRY OCCURS 24 TIMES.
016800             15  WS-SENSOR-READING    PIC 9(06) OCCURS 37 TIMES.
016900             15  WS-SENSOR-SEEN-SW    PIC X(01) OCCURS 37 TIMES.
017000             15  FILLER               PIC X(01).
017100*---------------------------------------------------------------*
017200* RIGHT-JUSTIFYING THE RAW HOUR TEXT BEFORE THE NUMERIC MOVE IS
017300* WHAT MAKES A LEFT-JUSTIFIED CSV FIELD ('45        ') CONVERT
017400* CLEANLY TO A ZONED NUMERIC COUNT.
017500*---------------------------------------------------------------*
017600 01  WS-HOUR-TEXT-JUST               PIC X(10) JUSTIFIED RIGHT.
017700*---------------------------------------------------------------*
017800 77  WS-LINE-NUMBER                  PIC S9(04) COMP VALUE ZERO.
017900 77  WS-FILE-COUNT                   PIC S9(04) COMP VALUE ZERO.
018000 77  WS-FILE-SUB                     PIC S9(04) COMP VALUE ZERO.
018100 77  WS-DAY-SPAN-COUNT               PIC S9(04) COMP VALUE ZERO.
018200 77  WS-DAY-SUB                      PIC S9(04) COMP VALUE ZERO.
018300 77  WS-DAY-OFFSET                   PIC S9(04) COMP VALUE ZERO.
018400 77  WS-HOUR-SUB                     PIC S9(04) COMP VALUE ZERO.
018500 77  WS-HOUR-OF-DAY                  PIC 9(02) VALUE ZERO.
018600 77  WS-SENSOR-SUB                   PIC S9(04) COMP VALUE ZERO.
018700 77  WS-EARLIEST-ORDINAL             PIC S9(08) COMP VALUE ZERO.
018800 77  WS-LATEST-ORDINAL               PIC S9(08) COMP VALUE ZERO.
018900 77  WS-FILES-CONSOLIDATED           PIC S9(06) COMP VALUE ZERO.
019000 77  WS-HOURLY-ROWS-WRITTEN          PIC S9(06) COMP VALUE ZERO.
019100*---------------------------------------------------------------*
019200* THE 37 SENSOR NAMES AND THE SENSOR-DATA-ROW WORKING LAYOUT.
019300*---------------------------------------------------------------*
019400 COPY MFTSEN.
019500 COPY MFTFLD.
019600*---------------------------------------------------------------*
019700* MFTDATE'S PARAMETER LIST - THIS PROGRAM IS A MAIN JOB STEP, NOT
019800* A CALLED SUBPROGRAM, SO THE COPYLIB IS CARRIED IN WORKING-
019900* STORAGE RATHER THAN A LINKAGE SECTION.  MFTDATE COPIES THE SAME
020000* MFTLNK INTO ITS OWN LINKAGE SECTION, SO THE FIELD NAMES LINE UP
020100* ON BOTH SIDES OF THE CALL WITHOUT ANY RENAMING.
020200*---------------------------------------------------------------*
020300 COPY MFTLNK.
020400*---------------------------------------------------------------*
020500* MFTVALID'S PARAMETER LIST, CARRIED LOCALLY PER ITS OWN HEADER
020600* COMMENTS - NOT COPYBOOKED.
020700*---------------------------------------------------------------*
020800 01  VALID-LINE-TEXT                 PIC X(200).
020900 01  VALID-LINE-NUMBER               PIC S9(04) COMP.
021000 01  VALID-RESULT-SWITCH             PIC X(01).
021100     88  LINE-IS-VALID                         VALUE 'Y'.
021200     88  LINE-IS-INVALID                       VALUE 'N'.
021300 01  VALID-REASON-CODE               PIC 9(02).
021400*===============================================================*
021500 PROCEDURE DIVISION.
021600*---------------------------------------------------------------*
021700 0000-MAIN-PARAGRAPH.
021800*---------------------------------------------------------------*
021900     PERFORM 1000-OPEN-MANIFEST-PASS1.
022000     PERFORM 2000-SCAN-ONE-FILENAME THRU 2000-SCAN-ONE-FILENAME-EXIT
022100         UNTIL WS-MFTDIR-EOF.
022200     CLOSE MFTDIR-FILE.
022300     IF  WS-FILE-COUNT = ZERO
022400         DISPLAY 'MFTCONS: NO VALID FILES FOUND ON MFTDIR'
022500         GO TO 9999-ABORT-JOB
022600     END-IF.
022700     MOVE WS-LATEST-RUNNING          TO WS-LATEST-ORDINAL
022800     MOVE WS-EARLIEST-RUNNING        TO WS-EARLIEST-ORDINAL
022900     COMPUTE WS-DAY-SPAN-COUNT =
023000         WS-LATEST-ORDINAL - WS-EARLIEST-ORDINAL + 1
023100     PERFORM 3000-PROCESS-ONE-FILE THRU 3000-PROCESS-ONE-FILE-EXIT
023200         VARYING WS-FILE-SUB FROM 1 BY 1
023300         UNTIL WS-FILE-SUB > WS-FILE-COUNT
023400     PERFORM 5000-VERIFY-HOUR-COMPLETE.
023500     PERFORM 6000-WRITE-CONSOLIDATED-OUTPUT.
023600     PERFORM 7000-CLOSE-AND-REPORT.
023700     GOBACK.
023800*---------------------------------------------------------------*
023900 1000-OPEN-MANIFEST-PASS1.
024000*---------------------------------------------------------------*
024100     OPEN INPUT MFTDIR-FILE.
024200     IF NOT WS-MFTDIR-OK
024300         DISPLAY 'MFTCONS: CANNOT OPEN MFTDIR, STATUS ',
024400             WS-MFTDIR-STATUS-NUM
024500         GO TO 9999-ABORT-JOB
024600     END-IF.
024700     PERFORM 1100-READ-MANIFEST-PASS1.
024800*---------------------------------------------------------------*
024900 1100-READ-MANIFEST-PASS1.
025000*---------------------------------------------------------------*
025100     READ MFTDIR-FILE
025200         AT END
025300             SET WS-MFTDIR-EOF      TO TRUE
025400         NOT AT END
025500             CONTINUE
025600     END-READ.
025700*---------------------------------------------------------------*
025800* 2000-SCAN-ONE-FILENAME THRU 2000-SCAN-ONE-FILENAME-EXIT IS PASS
025900* 1 - RECOGNISE THE NAME (FILENAMEDATEPARSER) AND, IF VALID, FOLD
026000* ITS ORDINAL DAY INTO THE RUNNING EARLIEST AND LATEST
026100* (LATESTDATEFINDER, RUN BOTH WAYS).  AN UNRECOGNISED NAME SKIPS
026200* STRAIGHT TO THE NEXT READ BY WAY OF 2090 RATHER THAN FALLING
026300* INTO 2020.
026400*---------------------------------------------------------------*
026500 2000-SCAN-ONE-FILENAME.
026600*---------------------------------------------------------------*
026700     MOVE MFTDIR-FILENAME           TO FILENAME-PARM
026800     SET ACTION-PARSE-NAME          TO TRUE
026900     CALL 'MFTDATE' USING PROGRAM-ACTION, FILENAME-PARM,
027000         NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
027100         FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
027200         RUNNING-ORDINAL-SET-SWITCH
027300     END-CALL
027400     IF  NOT NAME-IS-VALID
027500         DISPLAY 'MFTCONS: SKIPPING UNRECOGNISED FILE NAME ',
027600             MFTDIR-FILENAME
027700         GO TO 2090-READ-NEXT-MANIFEST-RECORD-P1
027800     END-IF.
027900*---------------------------------------------------------------*
028000 2020-RECORD-RECOGNISED-FILENAME.
028100*---------------------------------------------------------------*
028200     SET ACTION-ORDINAL-DAY         TO TRUE
028300     CALL 'MFTDATE' USING PROGRAM-ACTION, FILENAME-PARM,
028400         NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
028500         FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
028600         RUNNING-ORDINAL-SET-SWITCH
028700     END-CALL
028800     ADD 1                          TO WS-FILE-COUNT
028900     MOVE MFTDIR-FILENAME           TO WS-PASS1-FILENAME (WS-FILE-COUNT)
029000     MOVE ORDINAL-DAY-NUMBER        TO WS-PASS1-ORDINAL (WS-FILE-COUNT)
029100     PERFORM 2100-FOLD-LATEST-CANDIDATE
029200     PERFORM 2200-FOLD-EARLIEST-CANDIDATE.
029300*---------------------------------------------------------------*
029400 2090-READ-NEXT-MANIFEST-RECORD-P1.
029500*---------------------------------------------------------------*
029600     PERFORM 1100-READ-MANIFEST-PASS1.
029700*---------------------------------------------------------------*
029800 2000-SCAN-ONE-FILENAME-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100 2100-FOLD-LATEST-CANDIDATE.
030200*---------------------------------------------------------------*
030300     MOVE WS-LATEST-RUNNING         TO RUNNING-ORDINAL
030400     MOVE WS-LATEST-SET-SW          TO RUNNING-ORDINAL-SET-SWITCH
030500     MOVE ORDINAL-DAY-NUMBER        TO CANDIDATE-ORDINAL
030600     SET ACTION-FOLD-DATE           TO TRUE
030700     SET FOLD-FOR-LATEST            TO TRUE
030800     CALL 'MFTDATE' USING PROGRAM-ACTION, FILENAME-PARM,
030900         NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
031000         FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
031100         RUNNING-ORDINAL-SET-SWITCH
031200     END-CALL
031300     MOVE RUNNING-ORDINAL            TO WS-LATEST-RUNNING
031400     MOVE RUNNING-ORDINAL-SET-SWITCH TO WS-LATEST-SET-SW.
031500*---------------------------------------------------------------*
031600 2200-FOLD-EARLIEST-CANDIDATE.
031700*---------------------------------------------------------------*
031800     MOVE WS-EARLIEST-RUNNING       TO RUNNING-ORDINAL
031900     MOVE WS-EARLIEST-SET-SW        TO RUNNING-ORDINAL-SET-SWITCH
032000     MOVE ORDINAL-DAY-NUMBER        TO CANDIDATE-ORDINAL
032100     SET ACTION-FOLD-DATE           TO TRUE
032200     SET FOLD-FOR-EARLIEST          TO TRUE
032300     CALL 'MFTDATE' USING PROGRAM-ACTION, FILENAME-PARM,
032400         NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
032500         FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
032600         RUNNING-ORDINAL-SET-SWITCH
032700     END-CALL
032800     MOVE RUNNING-ORDINAL            TO WS-EARLIEST-RUNNING
032900     MOVE RUNNING-ORDINAL-SET-SWITCH TO WS-EARLIEST-SET-SW.
033000*---------------------------------------------------------------*
033100* 3000-PROCESS-ONE-FILE THRU 3000-PROCESS-ONE-FILE-EXIT IS PASS 2
033200* - RE-VALIDATE THE FILE AND FOLD ITS 37 SENSOR LINES INTO
033300* WS-HOUR-TABLE AT ITS DAY OFFSET.  THE OPEN, THE READ LOOP AND
033400* THE CLOSE-AND-COUNT STEP EACH FALL THROUGH TO THE NEXT IN LINE.
033500*---------------------------------------------------------------*
033600 3000-PROCESS-ONE-FILE.
033700*---------------------------------------------------------------*
033800     COMPUTE WS-DAY-OFFSET =
033900         WS-PASS1-ORDINAL (WS-FILE-SUB) - WS-EARLIEST-ORDINAL + 1
034000     MOVE WS-PASS1-FILENAME (WS-FILE-SUB) TO FILENAME-PARM
034100     SET ACTION-PARSE-NAME          TO TRUE
034200     CALL 'MFTDATE' USING PROGRAM-ACTION, FILENAME-PARM,
034300         NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
034400         FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
034500         RUNNING-ORDINAL-SET-SWITCH
034600     END-CALL
034700     MOVE FILE-YEAR        TO WS-DAY-YEAR  (WS-DAY-OFFSET)
034800     MOVE FILE-MONTH       TO WS-DAY-MONTH (WS-DAY-OFFSET)
034900     MOVE FILE-DAY         TO WS-DAY-DAY   (WS-DAY-OFFSET).
035000*---------------------------------------------------------------*
035100 3020-OPEN-RAW-FILE-FOR-PASS2.
035200*---------------------------------------------------------------*
035300     MOVE SPACE                     TO WS-RAW-STATUS
035400     MOVE WS-PASS1-FILENAME (WS-FILE-SUB) TO WS-RAW-DSNAME-FILENAME
035500     OPEN INPUT RAW-FILE.
035600     IF NOT WS-RAW-OK
035700         DISPLAY 'MFTCONS: CANNOT OPEN RAW FILE ',
035800             WS-PASS1-FILENAME (WS-FILE-SUB),
035900             ' STATUS ', WS-RAW-STATUS-NUM
036000         GO TO 9999-ABORT-JOB
036100     END-IF.
036200*---------------------------------------------------------------*
036300 3040-READ-LOOP.
036400*---------------------------------------------------------------*
036500     MOVE ZERO                      TO WS-LINE-NUMBER
036600     PERFORM 4000-READ-AND-VALIDATE-LINE
036700         UNTIL WS-RAW-EOF OR WS-LINE-NUMBER > 46.
036800*---------------------------------------------------------------*
036900 3080-CLOSE-AND-COUNT.
037000*---------------------------------------------------------------*
037100     CLOSE RAW-FILE.
037200     ADD 1                          TO WS-FILES-CONSOLIDATED.
037300*---------------------------------------------------------------*
037400 3000-PROCESS-ONE-FILE-EXIT.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 4000-READ-AND-VALIDATE-LINE.
037800*---------------------------------------------------------------*
037900     READ RAW-FILE
038000         AT END
038100             SET WS-RAW-EOF         TO TRUE
038200         NOT AT END
038300             MOVE RAW-LINE-TEXT     TO VALID-LINE-TEXT
038400             MOVE WS-LINE-NUMBER    TO VALID-LINE-NUMBER
038500             CALL 'MFTVALID' USING VALID-LINE-TEXT,
038600                 VALID-LINE-NUMBER, VALID-RESULT-SWITCH,
038700                 VALID-REASON-CODE
038800             END-CALL
038900             IF  LINE-IS-INVALID
039000                 DISPLAY 'MFTCONS: VALIDATION FAILED, FILE ',
039100                     WS-PASS1-FILENAME (WS-FILE-SUB),
039200                     ' LINE ', WS-LINE-NUMBER,
039300                     ' REASON ', VALID-REASON-CODE
039400                 GO TO 9999-ABORT-JOB
039500             END-IF
039600             IF  WS-LINE-NUMBER >= 9 AND WS-LINE-NUMBER <= 45
039700                 MOVE RAW-LINE-TEXT TO WS-SENSOR-DATA-ROW
039800                 PERFORM 4200-PARSE-SENSOR-LINE
039900             END-IF
040000             ADD 1                  TO WS-LINE-NUMBER
040100     END-READ.
040200*---------------------------------------------------------------*
040300* 4200-PARSE-SENSOR-LINE SPLITS ONE SENSOR-DATA-ROW, CONVERTS ITS
040400* 24 HOURLY FIELDS AND STORES THE RESULT AT THIS DAY'S OFFSET.
040500*---------------------------------------------------------------*
040600 4200-PARSE-SENSOR-LINE.
040700*---------------------------------------------------------------*
040800     UNSTRING RAW-LINE-TEXT DELIMITED BY ','
040900         INTO WS-ROW-SENSOR-NAME,
041000              WS-ROW-HOUR-RAW (1),  WS-ROW-HOUR-RAW (2),
041100              WS-ROW-HOUR-RAW (3),  WS-ROW-HOUR-RAW (4),
041200              WS-ROW-HOUR-RAW (5),  WS-ROW-HOUR-RAW (6),
041300              WS-ROW-HOUR-RAW (7),  WS-ROW-HOUR-RAW (8),
041400              WS-ROW-HOUR-RAW (9),  WS-ROW-HOUR-RAW (10),
041500              WS-ROW-HOUR-RAW (11), WS-ROW-HOUR-RAW (12),
041600              WS-ROW-HOUR-RAW (13), WS-ROW-HOUR-RAW (14),
041700              WS-ROW-HOUR-RAW (15), WS-ROW-HOUR-RAW (16),
041800              WS-ROW-HOUR-RAW (17), WS-ROW-HOUR-RAW (18),
041900              WS-ROW-HOUR-RAW (19), WS-ROW-HOUR-RAW (20),
042000              WS-ROW-HOUR-RAW (21), WS-ROW-HOUR-RAW (22),
042100              WS-ROW-HOUR-RAW (23), WS-ROW-HOUR-RAW (24)
042200     END-UNSTRING.
042300     PERFORM 4205-LOOKUP-SENSOR-INDEX.
042400     IF  WS-ROW-NOT-FOUND
042500         DISPLAY 'MFTCONS: UNKNOWN SENSOR NAME ', WS-ROW-SENSOR-NAME
042600         GO TO 9999-ABORT-JOB
042700     END-IF.
042800     MOVE WS-ROW-MATCHED-INDEX TO WS-SENSOR-SUB
042900     PERFORM 4210-CONVERT-HOUR-FIELD
043000         VARYING WS-HOUR-RAW-IDX FROM 1 BY 1
043100         UNTIL WS-HOUR-RAW-IDX > 24.
043200     PERFORM 4220-STORE-ONE-HOUR-READING
043300         VARYING WS-HOUR-SUB FROM 1 BY 1
043400         UNTIL WS-HOUR-SUB > 24.
043500*---------------------------------------------------------------*
043600 4205-LOOKUP-SENSOR-INDEX.
043700*---------------------------------------------------------------*
043800     MOVE ZERO                      TO WS-ROW-MATCHED-INDEX
043900     PERFORM 4206-TEST-ONE-SENSOR-NAME
044000         VARYING WS-SENSOR-IDX FROM 1 BY 1
044100         UNTIL WS-SENSOR-IDX > WS-SENSOR-COUNT-LIMIT
044200             OR WS-ROW-MATCHED-INDEX NOT = ZERO.
044300*---------------------------------------------------------------*
044400 4206-TEST-ONE-SENSOR-NAME.
044500*---------------------------------------------------------------*
044600     IF  WS-SENSOR-NAME (WS-SENSOR-IDX) = WS-ROW-SENSOR-NAME
044700         SET WS-ROW-MATCHED-INDEX   TO WS-SENSOR-IDX
044800     END-IF.
044900*---------------------------------------------------------------*
045000 4210-CONVERT-HOUR-FIELD.
045100*---------------------------------------------------------------*
045200     SET WS-HOUR-CNV-IDX TO WS-HOUR-RAW-IDX
045300     IF  WS-ROW-HOUR-RAW (WS-HOUR-RAW-IDX) = WS-NA-LITERAL
045400         MOVE ZERO TO WS-SENSOR-HOUR-COUNT (WS-HOUR-CNV-IDX)
045500     ELSE
045600         MOVE WS-ROW-HOUR-RAW (WS-HOUR-RAW-IDX) TO WS-HOUR-TEXT-JUST
045700         MOVE WS-HOUR-TEXT-JUST TO WS-SENSOR-HOUR-COUNT (WS-HOUR-CNV-IDX)
045800     END-IF.
045900*---------------------------------------------------------------*
046000 4220-STORE-ONE-HOUR-READING.
046100*---------------------------------------------------------------*
046200     SET WS-HOUR-CNV-IDX TO WS-HOUR-SUB
046300     MOVE WS-SENSOR-HOUR-COUNT (WS-HOUR-CNV-IDX)
046400         TO WS-SENSOR-READING (WS-DAY-OFFSET WS-HOUR-SUB WS-SENSOR-SUB)
046500     MOVE 'Y'
046600         TO WS-SENSOR-SEEN-SW (WS-DAY-OFFSET WS-HOUR-SUB WS-SENSOR-SUB).
046700*---------------------------------------------------------------*
046800* 5000-VERIFY-HOUR-COMPLETE IS THE DESYNC ABORT - EVERY SENSOR
046900* MUST HAVE A READING FOR EVERY HOUR OF EVERY OUTPUT DAY.
047000*---------------------------------------------------------------*
047100 5000-VERIFY-HOUR-COMPLETE.
047200*---------------------------------------------------------------*
047300     PERFORM 5100-CHECK-ONE-CELL
047400         VARYING WS-DAY-SUB FROM 1 BY 1
047500         UNTIL WS-DAY-SUB > WS-DAY-SPAN-COUNT
047600         AFTER WS-HOUR-SUB FROM 1 BY 1
047700         UNTIL WS-HOUR-SUB > 24
047800         AFTER WS-SENSOR-SUB FROM 1 BY 1
047900         UNTIL WS-SENSOR-SUB > WS-SENSOR-COUNT-LIMIT.
048000*---------------------------------------------------------------*
048100 5100-CHECK-ONE-CELL.
048200*---------------------------------------------------------------*
048300     IF  WS-SENSOR-SEEN-SW (WS-DAY-SUB WS-HOUR-SUB WS-SENSOR-SUB)
048400             NOT = 'Y'
048500         DISPLAY 'MFTCONS: DATA DESYNCHRONIZATION - DAY ',
048600             WS-DAY-SUB, ' HOUR ', WS-HOUR-SUB,
048700             ' SENSOR ', WS-SENSOR-SUB
048800         GO TO 9999-ABORT-JOB
048900     END-IF.
049000*---------------------------------------------------------------*
049100 6000-WRITE-CONSOLIDATED-OUTPUT.
049200*---------------------------------------------------------------*
049300     OPEN OUTPUT CNS-FILE.
049400     IF NOT WS-CNS-OK
049500         DISPLAY 'MFTCONS: CANNOT OPEN MFTCNS, STATUS ',
049600             WS-CNS-STATUS-NUM
049700         GO TO 9999-ABORT-JOB
049800     END-IF.
049900     PERFORM 6010-WRITE-HEADER-ROW.
050000     PERFORM 6100-WRITE-ONE-HOUR-ROW
050100         VARYING WS-DAY-SUB FROM 1 BY 1
050200         UNTIL WS-DAY-SUB > WS-DAY-SPAN-COUNT
050300         AFTER WS-HOUR-SUB FROM 1 BY 1
050400         UNTIL WS-HOUR-SUB > 24.
050500*---------------------------------------------------------------*
050600 6010-WRITE-HEADER-ROW.
050700*---------------------------------------------------------------*
050800     MOVE 'Sensor'                  TO CNS-HEADER-LABEL
050900     PERFORM 6020-COPY-ONE-HEADER-NAME
051000         VARYING WS-SENSOR-IDX FROM 1 BY 1
051100         UNTIL WS-SENSOR-IDX > WS-SENSOR-COUNT-LIMIT.
051200     WRITE CNS-HEADER-RECORD.
051300*---------------------------------------------------------------*
051400 6020-COPY-ONE-HEADER-NAME.
051500*---------------------------------------------------------------*
051600     SET WS-SENSOR-SUB TO WS-SENSOR-IDX
051700     MOVE WS-SENSOR-NAME (WS-SENSOR-IDX)
051800         TO CNS-HEADER-SENSOR-NAME (WS-SENSOR-SUB).
051900*---------------------------------------------------------------*
052000 6100-WRITE-ONE-HOUR-ROW.
052100*---------------------------------------------------------------*
052200     COMPUTE WS-HOUR-OF-DAY = WS-HOUR-SUB - 1
052300     STRING WS-DAY-YEAR  (WS-DAY-SUB) DELIMITED BY SIZE,
052400         '-'                         DELIMITED BY SIZE,
052500         WS-DAY-MONTH (WS-DAY-SUB)   DELIMITED BY SIZE,
052600         '-'                         DELIMITED BY SIZE,
052700         WS-DAY-DAY   (WS-DAY-SUB)   DELIMITED BY SIZE,
052800         'T'                         DELIMITED BY SIZE,
052900         WS-HOUR-OF-DAY              DELIMITED BY SIZE,
053000         ':00:00'                    DELIMITED BY SIZE
053100         INTO CNS-TIMESTAMP
053200     END-STRING.
053300     PERFORM 6150-COPY-ONE-SENSOR-READING
053400         VARYING WS-SENSOR-SUB FROM 1 BY 1
053500         UNTIL WS-SENSOR-SUB > WS-SENSOR-COUNT-LIMIT.
053600     WRITE CNS-DATA-RECORD.
053700     ADD 1                          TO WS-HOURLY-ROWS-WRITTEN.
053800*---------------------------------------------------------------*
053900 6150-COPY-ONE-SENSOR-READING.
054000*---------------------------------------------------------------*
054100     MOVE WS-SENSOR-READING (WS-DAY-SUB WS-HOUR-SUB WS-SENSOR-SUB)
054200         TO CNS-DATA-SENSOR-COUNT (WS-SENSOR-SUB).
054300*---------------------------------------------------------------*
054400 7000-CLOSE-AND-REPORT.
054500*---------------------------------------------------------------*
054600     CLOSE CNS-FILE.
054700     DISPLAY 'MFTCONS: FILES CONSOLIDATED - ', WS-FILES-CONSOLIDATED.
054800     DISPLAY 'MFTCONS: HOURLY ROWS WRITTEN - ', WS-HOURLY-ROWS-WRITTEN.
054900*---------------------------------------------------------------*
055000 9999-ABORT-JOB.
055100*---------------------------------------------------------------*
055200     DISPLAY 'MFTCONS: JOB ABORTED - ', WS-FILES-CONSOLIDATED,
055300         ' FILES CONSOLIDATED BEFORE THE ABORT'.
055400     STOP RUN.
