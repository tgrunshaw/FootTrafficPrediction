000100*---------------------------------------------------------------*
000200* COPYLIB MFTLNK - LINKAGE FOR CALL 'MFTDATE'
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/14/87 K PELUSO       CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000800* 05/02/87 K PELUSO       ADDED ORDN ACTION, NEEDED TO SIZE THE
000900*                         HOUR TABLE IN MFTCONS BEFORE ANY
001000*                         INTRINSIC DATE FUNCTION WAS ALLOWED
001100* 08/01/23 K PELUSO       DROPPED THE BORROWED "LK-" PREFIX ON
001200*                         THIS TABLE (TICKET MFT-064) - SAME
001300*                         FIELD NAMES NOW APPEAR UNCHANGED IN
001400*                         WORKING-STORAGE WHEREVER THIS COPYLIB
001500*                         IS COPIED, THE SAME WAY THIS SHOP'S
001600*                         OTHER LINKAGE-SHARING COPYLIBS ALWAYS DID
001700*
001800*---------------------------------------------------------------*
001900* ONE PARAMETER LIST SERVES ALL THREE MFTDATE ACTIONS.  NOT
002000* EVERY FIELD IS MEANINGFUL ON EVERY CALL - SEE THE REMARKS ON
002100* EACH ACTION IN MFTDATE ITSELF.
002200*---------------------------------------------------------------*
002300 01  PROGRAM-ACTION                  PIC X(04).
002400     88  ACTION-PARSE-NAME                    VALUE 'PARS'.
002500     88  ACTION-FOLD-DATE                     VALUE 'LATE'.
002600     88  ACTION-ORDINAL-DAY                   VALUE 'ORDN'.
002700*---------------------------------------------------------------*
002800* USED BY ACTION PARS (FILENAMEDATEPARSER) - INPUT FILENAME,
002900* OUTPUT DAY/MONTH/YEAR AND THE VALID SWITCH.
003000*---------------------------------------------------------------*
003100 01  FILENAME-PARM                   PIC X(14).
003200 01  NAME-VALID-SWITCH               PIC X(01).
003300     88  NAME-IS-VALID                        VALUE 'Y'.
003400     88  NAME-IS-INVALID                      VALUE 'N'.
003500*---------------------------------------------------------------*
003600 01  FILE-DATE.
003700     05  FILE-DAY                    PIC 9(02).
003800     05  FILE-MONTH                  PIC 9(02).
003900     05  FILE-YEAR                   PIC 9(04).
004000     05  FILLER                      PIC X(02).
004100*---------------------------------------------------------------*
004200* USED BY ACTION ORDN - TURNS FILE-DATE INTO A PLAIN DAY NUMBER
004300* (DAYS SINCE 01/01/0001) SO THE CALLER CAN DO DATE ARITHMETIC
004400* WITHOUT AN INTRINSIC FUNCTION.
004500*---------------------------------------------------------------*
004600 01  ORDINAL-DAY-NUMBER               PIC S9(08) COMP.
004700*---------------------------------------------------------------*
004800* USED BY ACTION LATE (LATESTDATEFINDER) - CALLED ONCE PER
004900* CANDIDATE DATE.  FOLD-DIRECTION PICKS WHICH WAY THE FOLD RUNS
005000* SO THE ONE RULE COVERS BOTH "LATEST" (HIGH) AND, RUN INVERTED,
005100* "EARLIEST" (LOW) WITHOUT A SECOND COPY OF THE LOGIC.
005200*---------------------------------------------------------------*
005300 01  FOLD-DIRECTION                  PIC X(01).
005400     88  FOLD-FOR-LATEST                      VALUE 'H'.
005500     88  FOLD-FOR-EARLIEST                    VALUE 'L'.
005600 01  CANDIDATE-ORDINAL               PIC S9(08) COMP.
005700 01  RUNNING-ORDINAL                 PIC S9(08) COMP.
005800 01  RUNNING-ORDINAL-SET-SWITCH      PIC X(01).
005900     88  RUNNING-ORDINAL-IS-SET               VALUE 'Y'.
