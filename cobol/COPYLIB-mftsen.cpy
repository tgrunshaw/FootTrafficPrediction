000100*---------------------------------------------------------------*
000200* COPYLIB MFTSEN - CANONICAL SENSOR NAME TABLE
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/14/87 K PELUSO       CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000800* 09/02/88 K PELUSO       ADDED WS-SENSOR-COUNT-LIMIT FOR MFTCONS
000900* 08/15/23 K PELUSO       DOCUMENTED THE ENTRY 20 TRUNCATION
001000*                         (TICKET MFT-066) - NOTED WHY THE CLOSING
001100*                         PAREN IS MISSING SO NOBODY "FIXES" IT AND
001200*                         BREAKS THE MFTVALID/MFTCONS AGREEMENT
001300*
001400*---------------------------------------------------------------*
001500* THE 37 SENSOR LOCATIONS ARE FIXED BY THE CITY OF MELBOURNE
001600* PEDESTRIAN COUNTING SYSTEM AND DO NOT CHANGE FROM ONE DAILY
001700* EXTRACT TO THE NEXT.  THE ORDER BELOW IS THE CANONICAL COLUMN
001800* ORDER USED EVERYWHERE A CONSOLIDATED ROW IS BUILT OR WRITTEN.
001900* DO NOT RESEQUENCE WITHOUT RERUNNING A FULL CONSOLIDATION -
002000* DOWNSTREAM SPREADSHEETS KEY ON COLUMN POSITION, NOT ON THE
002100* HEADING TEXT.
002200*---------------------------------------------------------------*
002300 01  WS-SENSOR-COUNT-LIMIT       PIC S9(04) COMP VALUE 37.
002400*---------------------------------------------------------------*
002500 01  WS-SENSOR-NAME-LIST.
002600     05  FILLER  PIC X(30) VALUE 'State Library'.
002700     05  FILLER  PIC X(30) VALUE 'Collins Place (South)'.
002800     05  FILLER  PIC X(30) VALUE 'Collins Place (North)'.
002900     05  FILLER  PIC X(30) VALUE 'Flagstaff Station'.
003000     05  FILLER  PIC X(30) VALUE 'Melbourne Central'.
003100     05  FILLER  PIC X(30) VALUE 'Town Hall (West)'.
003200     05  FILLER  PIC X(30) VALUE 'Bourke Street Mall (North)'.
003300     05  FILLER  PIC X(30) VALUE 'Bourke Street Mall (South)'.
003400     05  FILLER  PIC X(30) VALUE 'Australia on Collins'.
003500     05  FILLER  PIC X(30) VALUE 'Southern Cross Station'.
003600     05  FILLER  PIC X(30) VALUE 'Victoria Point'.
003700     05  FILLER  PIC X(30) VALUE 'New Quay'.
003800     05  FILLER  PIC X(30) VALUE 'Waterfront City'.
003900     05  FILLER  PIC X(30) VALUE 'Webb Bridge'.
004000     05  FILLER  PIC X(30) VALUE 'Princes Bridge'.
004100     05  FILLER  PIC X(30) VALUE 'Flinders St Station Underpass'.
004200     05  FILLER  PIC X(30) VALUE 'Sandridge Bridge'.
004300     05  FILLER  PIC X(30) VALUE 'Birrarung Marr'.
004400     05  FILLER  PIC X(30) VALUE 'QV Market-Elizabeth (West)'.
004500*        ENTRY 20 RUNS TO 31 CHARACTERS UNTRUNCATED - THE CLOSING
004600*        PAREN IS LOST TO THE PIC X(30) FIELD WIDTH BELOW.  THIS
004700*        IS DELIBERATE, NOT A TYPO: THE SAME 30-BYTE WIDTH TRUNCATES
004800*        THE RAW CSV NAME WHEN IT LANDS IN WS-ROW-SENSOR-NAME
004900*        (COPYLIB MFTFLD), SO THE TWO SIDES STILL MATCH ON LOOKUP.
005000*        LEAVE THE MISSING ")" ALONE.
005100     05  FILLER  PIC X(30) VALUE 'Flinders St-Elizabeth St (East'.
005200     05  FILLER  PIC X(30) VALUE 'Spencer St-Collins St (North)'.
005300     05  FILLER  PIC X(30) VALUE 'Spencer St-Collins St (South)'.
005400     05  FILLER  PIC X(30) VALUE 'Bourke St-Russell St (West)'.
005500     05  FILLER  PIC X(30) VALUE 'Convention/Exhibition Centre'.
005600     05  FILLER  PIC X(30) VALUE 'Chinatown-Swanston St (North)'.
005700     05  FILLER  PIC X(30) VALUE 'Chinatown-Lt Bourke St (South)'.
005800     05  FILLER  PIC X(30) VALUE 'QV Market-Peel St'.
005900     05  FILLER  PIC X(30) VALUE 'Vic Arts Centre'.
006000     05  FILLER  PIC X(30) VALUE 'Lonsdale St (South)'.
006100     05  FILLER  PIC X(30) VALUE 'Lygon St (West)'.
006200     05  FILLER  PIC X(30) VALUE 'Flinders St-Spring St (West)'.
006300     05  FILLER  PIC X(30) VALUE 'Flinders St-Spark Lane'.
006400     05  FILLER  PIC X(30) VALUE 'Alfred Place'.
006500     05  FILLER  PIC X(30) VALUE 'Queen Street (West)'.
006600     05  FILLER  PIC X(30) VALUE 'Lygon Street (East)'.
006700     05  FILLER  PIC X(30) VALUE 'Flinders St-Swanston St (West)'.
006800     05  FILLER  PIC X(30) VALUE 'Spring St-Lonsdale St (South)'.
006900*---------------------------------------------------------------*
007000 01  WS-SENSOR-NAME-TABLE REDEFINES WS-SENSOR-NAME-LIST.
007100     05  WS-SENSOR-NAME OCCURS 37 TIMES
007200                         INDEXED BY WS-SENSOR-IDX
007300                         PIC X(30).
007400*---------------------------------------------------------------*
007500* LINE-30 SANITY-CHECK LITERAL USED BY MFTVALID - KEPT HERE TOO
007600* SO A RESEQUENCE OF THE TABLE ABOVE CANNOT DRIFT AWAY FROM THE
007700* VALIDATOR'S COPY OF THE SAME NAME.
007800*---------------------------------------------------------------*
007900 01  WS-ROW30-SENSOR-NAME        PIC X(29)
008000                                  VALUE 'Spencer St-Collins St (South)'.
