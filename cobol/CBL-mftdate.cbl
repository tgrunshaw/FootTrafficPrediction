000100*===============================================================*
000200* PROGRAM NAME:    MFTDATE
000300* ORIGINAL AUTHOR: K PELUSO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 K PELUSO       CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000900*                         (TICKET MFT-014) - FILENAME DATE PARSE
001000*                         AND LATEST-DATE FOLD FOR MFTCLEAN/CONS
001100* 05/02/87 K PELUSO       ADDED ORDN ACTION (TICKET MFT-031) -
001200*                         MFTCONS NEEDS A PLAIN DAY NUMBER TO
001300*                         SIZE THE HOUR TABLE BEFORE IT KNOWS
001400*                         THE FULL DATE RANGE
001500* 08/19/87 K PELUSO       TIGHTENED DAY-OF-MONTH CHECK TO 01-31
001600*                         (TICKET MFT-039) - A BAD EXTRACT NAMED
001700*                         '35-11-1987.CSV' SLIPPED THROUGH AND
001800*                         CONFUSED THE CONSOLIDATION RUN
001900* 01/09/88 K PELUSO       FOLD-DIRECTION ADDED SO ONE ACTION
002000*                         COVERS EARLIEST AND LATEST (TICKET
002100*                         MFT-052)
002200* 11/30/98 R ABARE        Y2K REVIEW - 4 DIGIT YEAR ALREADY IN
002300*                         USE ON THE FILENAME, NO CHANGE NEEDED.
002400*                         LOGGED PER STANDARDS MEMO 98-17.
002500* 08/01/23 K PELUSO       ORDINAL-DAY ROUTINE SPLIT INTO A
002600*                         PERFORM ... THRU RANGE WITH THE LEAP
002700*                         YEAR TEST FALLING THROUGH IN LINE
002800*                         (TICKET MFT-064) - DROPPED THE
002900*                         BORROWED "LK-" PREFIX ON THE LINKAGE
003000*                         TABLE THE SAME TRIP
003100* 08/15/23 K PELUSO       REMOVED THE SWITCH-1/TRACE-SW PAIR AND
003200*                         THE NUMERIC-DASH CLASS TEST OUT OF
003300*                         SPECIAL-NAMES (TICKET MFT-065) - NEITHER
003400*                         ONE WAS EVER TESTED AND NONE OF OUR
003500*                         OTHER JOBS CARRY THEM
003600*
003700*===============================================================*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  MFTDATE.
004000 AUTHOR. K PELUSO.
004100 INSTALLATION. COBOL DEVELOPMENT CENTER.
004200 DATE-WRITTEN. 03/14/87.
004300 DATE-COMPILED.
004400 SECURITY. NON-CONFIDENTIAL.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3081.
005100 OBJECT-COMPUTER. IBM-3081.
005200*---------------------------------------------------------------*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  WS-FILENAME-OK-SW           PIC X(01) VALUE 'Y'.
005900         88  WS-FILENAME-OK                    VALUE 'Y'.
006000         88  WS-FILENAME-BAD                   VALUE 'N'.
006100     05  FILLER                      PIC X(03).
006200*---------------------------------------------------------------*
006300* FILENAME BROKEN OUT POSITIONALLY - 'DD-MM-YYYY.CSV' IS ALWAYS
006400* 14 CHARACTERS.  WS-FILENAME-COPY IS LOADED FROM THE LINKAGE
006500* PARAMETER SINCE A WORKING-STORAGE ITEM CANNOT REDEFINE ONE IN
006600* THE LINKAGE SECTION.  REDEFINES NUMBER 1.
006700*---------------------------------------------------------------*
006800 01  WS-FILENAME-COPY                PIC X(14).
006900 01  WS-FILENAME-PIECES REDEFINES WS-FILENAME-COPY.
007000     05  WS-FN-DAY                   PIC X(02).
007100     05  WS-FN-DASH-1                PIC X(01).
007200     05  WS-FN-MONTH                 PIC X(02).
007300     05  WS-FN-DASH-2                PIC X(01).
007400     05  WS-FN-YEAR                  PIC X(04).
007500     05  WS-FN-EXTENSION             PIC X(04).
007600*---------------------------------------------------------------*
007700* NUMERIC-EDITED DAY/MONTH/YEAR USED ONLY TO TEST IS-NUMERIC -
007800* REDEFINES NUMBER 2.
007900*---------------------------------------------------------------*
008000 01  WS-FN-DAY-NUMERIC REDEFINES WS-FN-DAY   PIC 9(02).
008100 01  WS-FN-MONTH-NUMERIC REDEFINES WS-FN-MONTH PIC 9(02).
008200 01  WS-FN-YEAR-NUMERIC REDEFINES WS-FN-YEAR PIC 9(04).
008300*---------------------------------------------------------------*
008400* ORDINAL-DAY WORK AREA.  WS-CUM-DAYS-LIST IS A CLASSIC
008500* "VALUE CLAUSE PLUS REDEFINES" TABLE OF THE DAYS COMPLETED
008600* BEFORE EACH MONTH IN A NON-LEAP YEAR - REDEFINES NUMBER 3.
008700*---------------------------------------------------------------*
008800 01  WS-CUM-DAYS-LIST.
008900     05  FILLER  PIC S9(04) COMP VALUE 0.
009000     05  FILLER  PIC S9(04) COMP VALUE 31.
009100     05  FILLER  PIC S9(04) COMP VALUE 59.
009200     05  FILLER  PIC S9(04) COMP VALUE 90.
009300     05  FILLER  PIC S9(04) COMP VALUE 120.
009400     05  FILLER  PIC S9(04) COMP VALUE 151.
009500     05  FILLER  PIC S9(04) COMP VALUE 181.
009600     05  FILLER  PIC S9(04) COMP VALUE 212.
009700     05  FILLER  PIC S9(04) COMP VALUE 243.
009800     05  FILLER  PIC S9(04) COMP VALUE 273.
009900     05  FILLER  PIC S9(04) COMP VALUE 304.
010000     05  FILLER  PIC S9(04) COMP VALUE 334.
010100 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
010200     05  WS-CUM-DAYS-BEFORE OCCURS 12 TIMES
010300                            INDEXED BY WS-CUM-IDX
010400                            PIC S9(04) COMP.
010500*---------------------------------------------------------------*
010600 01  WS-LEAP-YEAR-SW                 PIC X(01) VALUE 'N'.
010700     88  WS-IS-LEAP-YEAR                       VALUE 'Y'.
010800 01  WS-LEAP-TEST-FIELDS.
010900     05  WS-LEAP-4-QUOT              PIC S9(08) COMP.
011000     05  WS-LEAP-4-REM                PIC S9(04) COMP.
011100     05  WS-LEAP-100-QUOT             PIC S9(08) COMP.
011200     05  WS-LEAP-100-REM              PIC S9(04) COMP.
011300     05  WS-LEAP-400-QUOT             PIC S9(08) COMP.
011400     05  WS-LEAP-400-REM              PIC S9(04) COMP.
011500     05  FILLER                      PIC X(02).
011600 01  WS-ORDINAL-WORK-FIELDS.
011700     05  WS-DAYS-BEFORE-YEAR          PIC S9(08) COMP.
011800     05  WS-DAYS-BEFORE-MONTH         PIC S9(08) COMP.
011900     05  FILLER                      PIC X(02).
012000*---------------------------------------------------------------*
012100 LINKAGE SECTION.
012200 COPY MFTLNK.
012300*===============================================================*
012400 PROCEDURE DIVISION USING PROGRAM-ACTION, FILENAME-PARM,
012500     NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
012600     FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
012700     RUNNING-ORDINAL-SET-SWITCH.
012800*---------------------------------------------------------------*
012900 0000-MAIN-ROUTINE.
013000*---------------------------------------------------------------*
013100     EVALUATE TRUE
013200         WHEN ACTION-PARSE-NAME
013300             PERFORM 2000-PARSE-FILENAME
013400         WHEN ACTION-ORDINAL-DAY
013500             PERFORM 2500-COMPUTE-ORDINAL-DAY
013600                 THRU 2500-COMPUTE-ORDINAL-DAY-EXIT
013700         WHEN ACTION-FOLD-DATE
013800             PERFORM 3000-FOLD-LATEST-DATE
013900         WHEN OTHER
014000             DISPLAY 'MFTDATE: UNKNOWN ACTION ', PROGRAM-ACTION
014100     END-EVALUATE.
014200     GOBACK.
014300*---------------------------------------------------------------*
014400* 2000-PARSE-FILENAME IS FILENAMEDATEPARSER.  A FILENAME IS
014500* ACCEPTED ONLY IF IT IS EXACTLY 'DD-MM-YYYY.CSV' WITH DD IN
014600* 01-31, MM IN 01-12 AND A 4 DIGIT YEAR - ANYTHING ELSE SETS
014700* NAME-VALID-SWITCH TO 'N' SO THE CALLER SKIPS THE FILE.
014800*---------------------------------------------------------------*
014900 2000-PARSE-FILENAME.
015000*---------------------------------------------------------------*
015100     MOVE FILENAME-PARM             TO WS-FILENAME-COPY
015200     SET WS-FILENAME-OK             TO TRUE
015300     IF  WS-FN-DASH-1 NOT = '-' OR WS-FN-DASH-2 NOT = '-'
015400         OR WS-FN-EXTENSION NOT = '.csv'
015500         SET WS-FILENAME-BAD        TO TRUE
015600     END-IF
015700     IF  WS-FILENAME-OK
015800         IF  WS-FN-DAY NOT NUMERIC OR WS-FN-MONTH NOT NUMERIC
015900             OR WS-FN-YEAR NOT NUMERIC
016000             SET WS-FILENAME-BAD    TO TRUE
016100         END-IF
016200     END-IF
016300     IF  WS-FILENAME-OK
016400         IF  WS-FN-DAY-NUMERIC < 1 OR WS-FN-DAY-NUMERIC > 31
016500             OR WS-FN-MONTH-NUMERIC < 1 OR WS-FN-MONTH-NUMERIC > 12
016600             SET WS-FILENAME-BAD    TO TRUE
016700         END-IF
016800     END-IF
016900     IF  WS-FILENAME-OK
017000         SET NAME-IS-VALID          TO TRUE
017100         MOVE WS-FN-DAY-NUMERIC     TO FILE-DAY
017200         MOVE WS-FN-MONTH-NUMERIC   TO FILE-MONTH
017300         MOVE WS-FN-YEAR-NUMERIC    TO FILE-YEAR
017400     ELSE
017500         SET NAME-IS-INVALID        TO TRUE
017600     END-IF.
017700*---------------------------------------------------------------*
017800* 2500-COMPUTE-ORDINAL-DAY THRU 2500-COMPUTE-ORDINAL-DAY-EXIT
017900* TURNS FILE-DATE INTO A PLAIN DAY NUMBER COUNTED FROM A FIXED
018000* BASE, SO THE CALLER CAN SUBTRACT TWO DATES AND GET A DAY
018100* COUNT WITHOUT AN INTRINSIC FUNCTION.  THE NUMBER HAS NO
018200* MEANING ON ITS OWN - IT IS ONLY EVER COMPARED TO OR
018300* SUBTRACTED FROM ANOTHER ORDINAL THIS RANGE PRODUCED.  THE
018400* LEAP YEAR TEST AND THE MONTH LOOKUP FALL THROUGH IN LINE
018500* RATHER THAN BEING A SEPARATE PERFORMED PARAGRAPH - ONLY A
018600* LEAP YEAR PAST FEBRUARY NEEDS THE EXTRA DAY, SO THAT STEP IS
018700* SKIPPED BY A GO TO FOR EVERY OTHER MONTH.
018800*---------------------------------------------------------------*
018900 2500-COMPUTE-ORDINAL-DAY.
019000*---------------------------------------------------------------*
019100     MOVE 'N'                       TO WS-LEAP-YEAR-SW
019200     DIVIDE FILE-YEAR BY 4
019300         GIVING WS-LEAP-4-QUOT REMAINDER WS-LEAP-4-REM
019400     DIVIDE FILE-YEAR BY 100
019500         GIVING WS-LEAP-100-QUOT REMAINDER WS-LEAP-100-REM
019600     DIVIDE FILE-YEAR BY 400
019700         GIVING WS-LEAP-400-QUOT REMAINDER WS-LEAP-400-REM
019800     IF  WS-LEAP-4-REM = 0
019900         IF  WS-LEAP-100-REM NOT = 0 OR WS-LEAP-400-REM = 0
020000             SET WS-IS-LEAP-YEAR    TO TRUE
020100         END-IF
020200     END-IF.
020300*---------------------------------------------------------------*
020400 2520-COMPUTE-DAYS-BEFORE-YEAR.
020500*---------------------------------------------------------------*
020600     COMPUTE WS-LEAP-4-QUOT  = (FILE-YEAR - 1) / 4
020700     COMPUTE WS-LEAP-100-QUOT = (FILE-YEAR - 1) / 100
020800     COMPUTE WS-LEAP-400-QUOT = (FILE-YEAR - 1) / 400
020900     COMPUTE WS-DAYS-BEFORE-YEAR =
021000         365 * (FILE-YEAR - 1)
021100         + WS-LEAP-4-QUOT - WS-LEAP-100-QUOT + WS-LEAP-400-QUOT
021200     SET WS-CUM-IDX                 TO FILE-MONTH
021300     MOVE WS-CUM-DAYS-BEFORE (WS-CUM-IDX) TO WS-DAYS-BEFORE-MONTH
021400     IF  FILE-MONTH NOT > 2
021500         GO TO 2590-FINISH-ORDINAL-DAY
021600     END-IF.
021700*---------------------------------------------------------------*
021800 2570-ADJUST-FOR-LEAP-DAY.
021900*---------------------------------------------------------------*
022000     IF  WS-IS-LEAP-YEAR
022100         ADD 1                      TO WS-DAYS-BEFORE-MONTH
022200     END-IF.
022300*---------------------------------------------------------------*
022400 2590-FINISH-ORDINAL-DAY.
022500*---------------------------------------------------------------*
022600     COMPUTE ORDINAL-DAY-NUMBER =
022700         WS-DAYS-BEFORE-YEAR + WS-DAYS-BEFORE-MONTH + FILE-DAY.
022800*---------------------------------------------------------------*
022900 2500-COMPUTE-ORDINAL-DAY-EXIT.
023000     EXIT.
023100*---------------------------------------------------------------*
023200* 3000-FOLD-LATEST-DATE IS LATESTDATEFINDER, CALLED ONCE PER
023300* CANDIDATE DATE WITH CANDIDATE-ORDINAL SET BY THE CALLER.  THE
023400* FIRST CALL OF A RUN ALWAYS WINS (RUNNING-ORDINAL-SET-SWITCH
023500* STARTS OFF 'N') - AFTER THAT, A CANDIDATE ONLY REPLACES THE
023600* RUNNING VALUE IF IT IS FURTHER IN THE DIRECTION FOLD-
023700* DIRECTION ASKS FOR.
023800*---------------------------------------------------------------*
023900 3000-FOLD-LATEST-DATE.
024000*---------------------------------------------------------------*
024100     IF  NOT RUNNING-ORDINAL-IS-SET
024200         MOVE CANDIDATE-ORDINAL     TO RUNNING-ORDINAL
024300         SET RUNNING-ORDINAL-IS-SET TO TRUE
024400     ELSE
024500         IF  FOLD-FOR-LATEST
024600             IF  CANDIDATE-ORDINAL > RUNNING-ORDINAL
024700                 MOVE CANDIDATE-ORDINAL TO RUNNING-ORDINAL
024800             END-IF
024900         ELSE
025000             IF  CANDIDATE-ORDINAL < RUNNING-ORDINAL
025100                 MOVE CANDIDATE-ORDINAL TO RUNNING-ORDINAL
025200             END-IF
025300         END-IF
025400     END-IF.
