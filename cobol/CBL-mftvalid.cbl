000100*===============================================================*
000200* PROGRAM NAME:    MFTVALID
000300* ORIGINAL AUTHOR: K PELUSO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 K PELUSO       CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000900*                         (TICKET MFT-014) - ONE VALIDATOR SHARED
001000*                         BY THE CLEANUP PASS AND THE CONSOLIDATION
001100*                         PASS SO THE FOUR POSITIONAL CHECKS ARE
001200*                         NEVER MAINTAINED IN TWO PLACES
001300* 06/02/87 K PELUSO       ADDED VALID-REASON-CODE (TICKET
001400*                         MFT-027) - OPERATOR WANTED TO KNOW WHICH
001500*                         CHECK FAILED WITHOUT READING A CORE DUMP
001600* 02/11/88 K PELUSO       LINE 30 CHECK NOW COMPARES AGAINST A
001700*                         29-BYTE PREFIX, NOT THE FULL 30-BYTE
001800*                         FIELD - A TRAILING SPACE ON A RE-KEYED
001900*                         EXTRACT WAS FAILING VALID FILES (MFT-061)
002000* 11/17/98 R ABARE        Y2K REVIEW - PROGRAM HOLDS NO DATE DATA,
002100*                         NO CHANGE NEEDED.  LOGGED PER STANDARDS
002200*                         MEMO 98-17.
002300* 08/01/23 K PELUSO       DROPPED THE BORROWED "LK-" PREFIX OFF
002400*                         THIS PARAMETER LIST (TICKET MFT-064) -
002500*                         CALLERS CARRY THE SAME PLAIN NAMES IN
002600*                         THEIR OWN WORKING-STORAGE 01
002700* 08/15/23 K PELUSO       REMOVED THE SWITCH-2/TRACE-SW PAIR IN
002800*                         SPECIAL-NAMES (TICKET MFT-065) - NOTHING
002900*                         EVER TESTED IT AND NONE OF OUR OTHER JOBS
003000*                         CARRY ONE EITHER
003100*
003200*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  MFTVALID.
003500 AUTHOR. K PELUSO.
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN. 03/14/87.
003800 DATE-COMPILED.
003900 SECURITY. NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700*---------------------------------------------------------------*
004800 DATA DIVISION.
004900*---------------------------------------------------------------*
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------*
005200* THE CALLER'S LINE TEXT IS COPIED LOCALLY SO IT CAN BE REDEFINED -
005300* A WORKING-STORAGE ITEM CANNOT REDEFINE ONE IN THE LINKAGE
005400* SECTION.  THE FOUR REDEFINITIONS BELOW ARE THE FOUR WIDTHS THE
005500* FOUR POSITIONAL CHECKS ACTUALLY COMPARE.
005600*---------------------------------------------------------------*
005700 01  WS-LINE-TEXT-COPY               PIC X(200).
005800 01  WS-LINE-AS-CITY-LITERAL REDEFINES WS-LINE-TEXT-COPY
005900                                     PIC X(18).
006000 01  WS-LINE-AS-HEADING-PREFIX REDEFINES WS-LINE-TEXT-COPY
006100                                     PIC X(06).
006200 01  WS-LINE-AS-ROW30-PREFIX REDEFINES WS-LINE-TEXT-COPY
006300                                     PIC X(29).
006400 01  WS-LINE-AS-TOTAL-PREFIX REDEFINES WS-LINE-TEXT-COPY
006500                                     PIC X(05).
006600*---------------------------------------------------------------*
006700* THE FOUR LITERALS CSVVALIDATOR CHECKS AGAINST.  THE ROW 30
006800* LITERAL MUST STAY IN STEP WITH THE 22ND ENTRY OF THE CANONICAL
006900* TABLE IN COPYLIB MFTSEN - IT IS KEPT HERE TOO RATHER THAN COPIED
007000* SO THIS PROGRAM HAS NO DEPENDENCY ON THE FULL 37-ROW TABLE.
007100*---------------------------------------------------------------*
007200 01  WS-CITY-LITERAL                 PIC X(18)
007300                                     VALUE 'CITY OF MELBOURNE'.
007400 01  WS-HEADING-LITERAL              PIC X(06) VALUE 'Sensor'.
007500 01  WS-ROW30-LITERAL                PIC X(29)
007600                                VALUE 'Spencer St-Collins St (South)'.
007700 01  WS-TOTAL-LITERAL                PIC X(05) VALUE 'Total'.
007800*---------------------------------------------------------------*
007900 LINKAGE SECTION.
008000*---------------------------------------------------------------*
008100* MFTVALID'S PARAMETER LIST IS SMALL AND CALLED NOWHERE ELSE, SO
008200* IT IS KEPT LOCAL RATHER THAN COPYBOOKED - THE CALLING PROGRAMS
008300* CARRY A MATCHING 01 IN THEIR OWN WORKING-STORAGE.
008400*---------------------------------------------------------------*
008500 01  VALID-LINE-TEXT               PIC X(200).
008600 01  VALID-LINE-NUMBER             PIC S9(04) COMP.
008700 01  VALID-RESULT-SWITCH           PIC X(01).
008800     88  LINE-IS-VALID                       VALUE 'Y'.
008900     88  LINE-IS-INVALID                     VALUE 'N'.
009000 01  VALID-REASON-CODE             PIC 9(02).
009100     88  REASON-NONE                         VALUE 00.
009200     88  REASON-BAD-CITY-LINE                VALUE 01.
009300     88  REASON-BAD-HEADING-LINE             VALUE 02.
009400     88  REASON-BAD-ROW30-LINE               VALUE 03.
009500     88  REASON-BAD-TOTAL-LINE               VALUE 04.
009600*===============================================================*
009700 PROCEDURE DIVISION USING VALID-LINE-TEXT, VALID-LINE-NUMBER,
009800     VALID-RESULT-SWITCH, VALID-REASON-CODE.
009900*---------------------------------------------------------------*
010000 0000-MAIN-ROUTINE.
010100*---------------------------------------------------------------*
010200     MOVE VALID-LINE-TEXT         TO WS-LINE-TEXT-COPY
010300     SET LINE-IS-VALID            TO TRUE
010400     SET REASON-NONE              TO TRUE
010500     EVALUATE VALID-LINE-NUMBER
010600         WHEN 0
010700             PERFORM 2000-CHECK-CITY-LINE
010800         WHEN 8
010900             PERFORM 2100-CHECK-HEADING-LINE
011000         WHEN 30
011100             PERFORM 2200-CHECK-ROW30-LINE
011200         WHEN 46
011300             PERFORM 2300-CHECK-TOTAL-LINE
011400         WHEN OTHER
011500             CONTINUE
011600     END-EVALUATE.
011700     GOBACK.
011800*---------------------------------------------------------------*
011900* 2000-CHECK-CITY-LINE IS THE FIRST OF THE FOUR CSVVALIDATOR
012000* CHECKS - LINE 0 MUST BE THE EXACT LITERAL 'CITY OF MELBOURNE'.
012100*---------------------------------------------------------------*
012200 2000-CHECK-CITY-LINE.
012300*---------------------------------------------------------------*
012400     IF  WS-LINE-AS-CITY-LITERAL NOT = WS-CITY-LITERAL
012500         SET LINE-IS-INVALID     TO TRUE
012600         SET REASON-BAD-CITY-LINE TO TRUE
012700     END-IF.
012800*---------------------------------------------------------------*
012900* 2100-CHECK-HEADING-LINE - LINE 8 MUST START WITH 'Sensor'.
013000*---------------------------------------------------------------*
013100 2100-CHECK-HEADING-LINE.
013200*---------------------------------------------------------------*
013300     IF  WS-LINE-AS-HEADING-PREFIX NOT = WS-HEADING-LITERAL
013400         SET LINE-IS-INVALID     TO TRUE
013500         SET REASON-BAD-HEADING-LINE TO TRUE
013600     END-IF.
013700*---------------------------------------------------------------*
013800* 2200-CHECK-ROW30-LINE - LINE 30 MUST START WITH THE 22ND
013900* SENSOR'S NAME, PROVING THE 37-ROW BLOCK HAS NOT SHIFTED.
014000*---------------------------------------------------------------*
014100 2200-CHECK-ROW30-LINE.
014200*---------------------------------------------------------------*
014300     IF  WS-LINE-AS-ROW30-PREFIX NOT = WS-ROW30-LITERAL
014400         SET LINE-IS-INVALID     TO TRUE
014500         SET REASON-BAD-ROW30-LINE TO TRUE
014600     END-IF.
014700*---------------------------------------------------------------*
014800* 2300-CHECK-TOTAL-LINE - LINE 46 MUST START WITH 'Total'.
014900*---------------------------------------------------------------*
015000 2300-CHECK-TOTAL-LINE.
015100*---------------------------------------------------------------*
015200     IF  WS-LINE-AS-TOTAL-PREFIX NOT = WS-TOTAL-LITERAL
015300         SET LINE-IS-INVALID     TO TRUE
015400         SET REASON-BAD-TOTAL-LINE TO TRUE
015500     END-IF.
