000100*===============================================================*
000200* PROGRAM NAME:    MFTCLEAN
000300* ORIGINAL AUTHOR: D QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/21/87 D QUINTERO     CREATED FOR MELBOURNE FOOT TRAFFIC JOB
000900*                         (TICKET MFT-015) - REPLACES THE MANUAL
001000*                         TRIMMING OF THE SENSOR EXTRACT THAT
001100*                         COUNTING & PLACES USED TO DO BY HAND
001200* 06/02/87 K PELUSO       JOB NOW ABORTS ON THE FIRST VALIDATION
001300*                         FAILURE INSTEAD OF SKIPPING THE FILE
001400*                         (TICKET MFT-027) - A SILENTLY SKIPPED
001500*                         FILE LEFT A GAP IN THE CONSOLIDATION
001600* 09/02/88 K PELUSO       MOVED THE SENSOR-NAME LITERALS OUT TO
001700*                         MFTVALID (TICKET MFT-048)
001800* 11/30/98 R ABARE        Y2K REVIEW - FILE NAMES CARRY A 4 DIGIT
001900*                         YEAR ALREADY, NO CHANGE NEEDED.  LOGGED
002000*                         PER STANDARDS MEMO 98-17.
002100* 08/01/23 K PELUSO       DROPPED THE BORROWED "LK-" PREFIX OFF
002200*                         THE MFTDATE/MFTVALID PARAMETER LISTS AND
002300*                         MOVED COPY MFTLNK TO WORKING-STORAGE -
002400*                         THIS PROGRAM IS A MAIN STEP, NOT A
002500*                         CALLED SUBPROGRAM, SO IT HAS NO LINKAGE
002600*                         SECTION OF ITS OWN (TICKET MFT-064).
002700*                         ALSO SPLIT 2000-CONVERT-ONE-FILE INTO A
002800*                         PERFORM ... THRU RANGE SO THE SKIPPED-
002900*                         FILE PATH FALLS THROUGH LIKE THE REST OF
003000*                         THE SHOP'S LOOPS DO
003100* 08/15/23 K PELUSO       REMOVED THE SWITCH-1/TRACE-SW PAIR IN
003200*                         SPECIAL-NAMES (TICKET MFT-065) - NOTHING
003300*                         EVER TESTED IT AND NONE OF OUR OTHER JOBS
003400*                         CARRY ONE EITHER
003500*
003600*===============================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  MFTCLEAN.
003900 AUTHOR. D QUINTERO.
004000 INSTALLATION. COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN. 03/21/87.
004200 DATE-COMPILED.
004300 SECURITY. NON-CONFIDENTIAL.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT MFTDIR-FILE ASSIGN TO MFTDIR
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS WS-MFTDIR-STATUS.
005800*
005900     SELECT RAW-FILE ASSIGN TO WS-RAW-DSNAME
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS  IS WS-RAW-STATUS.
006200*
006300     SELECT CLN-FILE ASSIGN TO WS-CLN-DSNAME
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS  IS WS-CLN-STATUS.
006600*===============================================================*
006700 DATA DIVISION.
006800*---------------------------------------------------------------*
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100* MFTDIR IS THE PRE-SORTED LIST OF RAW DAILY FILE NAMES BUILT BY
007200* THE OVERNIGHT SORT STEP THAT RUNS AHEAD OF THIS PROGRAM - ONE
007300* 'DD-MM-YYYY.CSV' NAME PER RECORD, OLDEST TO NEWEST.
007400*---------------------------------------------------------------*
007500 FD  MFTDIR-FILE
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS MFTDIR-RECORD.
007800 01  MFTDIR-RECORD.
007900     05  MFTDIR-FILENAME             PIC X(14).
008000     05  FILLER                      PIC X(02).
008100*---------------------------------------------------------------*
008200 FD  RAW-FILE
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS RAW-LINE.
008500 01  RAW-LINE.
008600     05  RAW-LINE-TEXT               PIC X(200).
008700     05  FILLER                      PIC X(04).
008800*---------------------------------------------------------------*
008900 FD  CLN-FILE
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS CLN-LINE.
009200 01  CLN-LINE.
009300     05  CLN-LINE-TEXT               PIC X(200).
009400     05  FILLER                      PIC X(04).
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800* FILE STATUS FIELDS, EACH WITH A NUMERIC-EDITED REDEFINITION SO
009900* AN ABEND MESSAGE CAN DISPLAY THE STATUS AS A NUMBER INSTEAD OF
010000* TWO RAW DISPLAY BYTES.  REDEFINES NUMBERS 1, 2 AND 3.
010100*---------------------------------------------------------------*
010200 01  WS-MFTDIR-STATUS                PIC X(02).
010300     88  WS-MFTDIR-OK                          VALUE '00'.
010400     88  WS-MFTDIR-EOF                         VALUE '10'.
010500 01  WS-MFTDIR-STATUS-NUM REDEFINES WS-MFTDIR-STATUS
010600                                     PIC 9(02).
010700 01  WS-RAW-STATUS                   PIC X(02).
010800     88  WS-RAW-OK                             VALUE '00'.
010900     88  WS-RAW-EOF                            VALUE '10'.
011000 01  WS-RAW-STATUS-NUM REDEFINES WS-RAW-STATUS PIC 9(02).
011100 01  WS-CLN-STATUS                   PIC X(02).
011200     88  WS-CLN-OK                             VALUE '00'.
011300 01  WS-CLN-STATUS-NUM REDEFINES WS-CLN-STATUS PIC 9(02).
011400*---------------------------------------------------------------*
011500* THE RAW AND CLEANED FILES ARE BOTH ASSIGNED DYNAMICALLY, ONE
011600* PASS PER MANIFEST RECORD - WS-RAW-DSNAME/WS-CLN-DSNAME HOLD A
011700* FIXED QUALIFIER PLUS THE MANIFEST'S FILE NAME, NOT A PATH.
011800*---------------------------------------------------------------*
011900 01  WS-RAW-DSNAME.
012000     05  WS-RAW-DSNAME-QUALIFIER     PIC X(07) VALUE 'MFTRAW.'.
012100     05  WS-RAW-DSNAME-FILENAME      PIC X(14).
012200     05  FILLER                      PIC X(02).
012300 01  WS-CLN-DSNAME.
012400     05  WS-CLN-DSNAME-QUALIFIER     PIC X(07) VALUE 'MFTCLN.'.
012500     05  WS-CLN-DSNAME-FILENAME      PIC X(14).
012600     05  FILLER                      PIC X(02).
012700*---------------------------------------------------------------*
012800 77  WS-LINE-NUMBER                  PIC S9(04) COMP VALUE ZERO.
012900 77  WS-FILES-CONVERTED              PIC S9(06) COMP VALUE ZERO.
013000*---------------------------------------------------------------*
013100* MFTDATE'S PARAMETER LIST - THIS PROGRAM IS A MAIN JOB STEP, NOT
013200* A CALLED SUBPROGRAM, SO THE COPYLIB IS CARRIED IN WORKING-
013300* STORAGE RATHER THAN A LINKAGE SECTION.  MFTDATE COPIES THE SAME
013400* MFTLNK INTO ITS OWN LINKAGE SECTION, SO THE FIELD NAMES LINE UP
013500* ON BOTH SIDES OF THE CALL WITHOUT ANY RENAMING.
013600*---------------------------------------------------------------*
013700 COPY MFTLNK.
013800*---------------------------------------------------------------*
013900* MFTVALID'S PARAMETER LIST, CARRIED LOCALLY PER ITS OWN HEADER
014000* COMMENTS - NOT COPYBOOKED.
014100*---------------------------------------------------------------*
014200 01  VALID-LINE-TEXT                 PIC X(200).
014300 01  VALID-LINE-NUMBER               PIC S9(04) COMP.
014400 01  VALID-RESULT-SWITCH             PIC X(01).
014500     88  LINE-IS-VALID                         VALUE 'Y'.
014600     88  LINE-IS-INVALID                       VALUE 'N'.
014700 01  VALID-REASON-CODE               PIC 9(02).
014800*===============================================================*
014900 PROCEDURE DIVISION.
015000*---------------------------------------------------------------*
015100 0000-MAIN-PARAGRAPH.
015200*---------------------------------------------------------------*
015300     PERFORM 1000-OPEN-MANIFEST.
015400     PERFORM 2000-CONVERT-ONE-FILE THRU 2000-CONVERT-ONE-FILE-EXIT
015500         UNTIL WS-MFTDIR-EOF.
015600     PERFORM 3000-CLOSE-DATA-SET.
015700     GOBACK.
015800*---------------------------------------------------------------*
015900 1000-OPEN-MANIFEST.
016000*---------------------------------------------------------------*
016100     OPEN INPUT MFTDIR-FILE.
016200     IF NOT WS-MFTDIR-OK
016300         DISPLAY 'MFTCLEAN: CANNOT OPEN MFTDIR, STATUS ',
016400             WS-MFTDIR-STATUS-NUM
016500         GO TO 9999-ABORT-JOB
016600     END-IF.
016700     PERFORM 1100-READ-MANIFEST.
016800*---------------------------------------------------------------*
016900 1100-READ-MANIFEST.
017000*---------------------------------------------------------------*
017100     READ MFTDIR-FILE
017200         AT END
017300             SET WS-MFTDIR-EOF      TO TRUE
017400         NOT AT END
017500             CONTINUE
017600     END-READ.
017700*---------------------------------------------------------------*
017800* 2000-CONVERT-ONE-FILE THRU 2000-CONVERT-ONE-FILE-EXIT IS ONE
017900* PASS OF THE CSVTRIMMER FOLDER LOOP - RECOGNISE THE NAME, CONVERT
018000* IF RECOGNISED, THEN MOVE ON TO THE NEXT MANIFEST RECORD.  A
018100* NAME MFTDATE DOES NOT RECOGNISE SKIPS STRAIGHT TO THE NEXT READ
018200* BY WAY OF 2090 RATHER THAN FALLING INTO 2020.
018300*---------------------------------------------------------------*
018400 2000-CONVERT-ONE-FILE.
018500*---------------------------------------------------------------*
018600     MOVE MFTDIR-FILENAME           TO FILENAME-PARM
018700     SET ACTION-PARSE-NAME          TO TRUE
018800     CALL 'MFTDATE' USING PROGRAM-ACTION, FILENAME-PARM,
018900         NAME-VALID-SWITCH, FILE-DATE, ORDINAL-DAY-NUMBER,
019000         FOLD-DIRECTION, CANDIDATE-ORDINAL, RUNNING-ORDINAL,
019100         RUNNING-ORDINAL-SET-SWITCH
019200     END-CALL
019300     IF  NOT NAME-IS-VALID
019400         DISPLAY 'MFTCLEAN: SKIPPING UNRECOGNISED FILE NAME ',
019500             MFTDIR-FILENAME
019600         GO TO 2090-READ-NEXT-MANIFEST-RECORD
019700     END-IF.
019800*---------------------------------------------------------------*
019900 2020-CONVERT-RECOGNISED-FILE.
020000*---------------------------------------------------------------*
020100     PERFORM 2100-OPEN-RAW-AND-CLEAN-FILES
020200     PERFORM 2200-READ-AND-TEST-LINE
020300         UNTIL WS-RAW-EOF OR WS-LINE-NUMBER > 46
020400     PERFORM 2900-CLOSE-ONE-FILE-PAIR
020500     ADD 1                          TO WS-FILES-CONVERTED.
020600*---------------------------------------------------------------*
020700 2090-READ-NEXT-MANIFEST-RECORD.
020800*---------------------------------------------------------------*
020900     PERFORM 1100-READ-MANIFEST.
021000*---------------------------------------------------------------*
021100 2000-CONVERT-ONE-FILE-EXIT.
021200     EXIT.
021300*---------------------------------------------------------------*
021400 2100-OPEN-RAW-AND-CLEAN-FILES.
021500*---------------------------------------------------------------*
021600     MOVE ZERO                      TO WS-LINE-NUMBER
021700     MOVE SPACE                     TO WS-RAW-STATUS, WS-CLN-STATUS
021800     MOVE MFTDIR-FILENAME           TO WS-RAW-DSNAME-FILENAME,
021900                                        WS-CLN-DSNAME-FILENAME
022000     OPEN INPUT RAW-FILE.
022100     IF NOT WS-RAW-OK
022200         DISPLAY 'MFTCLEAN: CANNOT OPEN RAW FILE ', MFTDIR-FILENAME,
022300             ' STATUS ', WS-RAW-STATUS-NUM
022400         GO TO 9999-ABORT-JOB
022500     END-IF.
022600     OPEN OUTPUT CLN-FILE.
022700     IF NOT WS-CLN-OK
022800         DISPLAY 'MFTCLEAN: CANNOT OPEN CLEANED FILE ', MFTDIR-FILENAME,
022900             ' STATUS ', WS-CLN-STATUS-NUM
023000         GO TO 9999-ABORT-JOB
023100     END-IF.
023200*---------------------------------------------------------------*
023300* 2200-READ-AND-TEST-LINE CARRIES OUT BUSINESS RULE CSVTRIMMER
023400* LINE-RANGE SELECTION - EVERY LINE IS RE-VALIDATED BY MFTVALID,
023500* BUT ONLY LINES 8 THROUGH 45 ARE ACTUALLY COPIED FORWARD.
023600*---------------------------------------------------------------*
023700 2200-READ-AND-TEST-LINE.
023800*---------------------------------------------------------------*
023900     READ RAW-FILE
024000         AT END
024100             SET WS-RAW-EOF         TO TRUE
024200         NOT AT END
024300             MOVE RAW-LINE-TEXT     TO VALID-LINE-TEXT
024400             MOVE WS-LINE-NUMBER    TO VALID-LINE-NUMBER
024500             CALL 'MFTVALID' USING VALID-LINE-TEXT,
024600                 VALID-LINE-NUMBER, VALID-RESULT-SWITCH,
024700                 VALID-REASON-CODE
024800             END-CALL
024900             IF  LINE-IS-INVALID
025000                 DISPLAY 'MFTCLEAN: VALIDATION FAILED, FILE ',
025100                     MFTDIR-FILENAME, ' LINE ', WS-LINE-NUMBER,
025200                     ' REASON ', VALID-REASON-CODE
025300                 GO TO 9999-ABORT-JOB
025400             END-IF
025500             IF  WS-LINE-NUMBER >= 8 AND WS-LINE-NUMBER <= 45
025600                 PERFORM 2300-COPY-DATA-LINE
025700             END-IF
025800             ADD 1                  TO WS-LINE-NUMBER
025900     END-READ.
026000*---------------------------------------------------------------*
026100 2300-COPY-DATA-LINE.
026200*---------------------------------------------------------------*
026300     MOVE RAW-LINE-TEXT             TO CLN-LINE-TEXT.
026400     WRITE CLN-LINE.
026500*---------------------------------------------------------------*
026600 2900-CLOSE-ONE-FILE-PAIR.
026700*---------------------------------------------------------------*
026800     CLOSE RAW-FILE.
026900     CLOSE CLN-FILE.
027000*---------------------------------------------------------------*
027100 3000-CLOSE-DATA-SET.
027200*---------------------------------------------------------------*
027300     CLOSE MFTDIR-FILE.
027400     DISPLAY 'MFTCLEAN: FILES CONVERTED - ', WS-FILES-CONVERTED.
027500*---------------------------------------------------------------*
027600 9999-ABORT-JOB.
027700*---------------------------------------------------------------*
027800     DISPLAY 'MFTCLEAN: JOB ABORTED - ', WS-FILES-CONVERTED,
027900         ' FILES CONVERTED BEFORE THE ABORT'.
028000     STOP RUN.
